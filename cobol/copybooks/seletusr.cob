000100     SELECT  ET-USER-FILE       ASSIGN       ETUSR
000200                                ORGANIZATION INDEXED
000300                                ACCESS MODE  DYNAMIC
000400                                RECORD KEY   USR-ID
000500                                STATUS       ET-USR-STATUS.
000600*
