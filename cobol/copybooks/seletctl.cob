000100     SELECT  ET-CONTROL-FILE    ASSIGN       ETCTL
000200                                ORGANIZATION RELATIVE
000300                                ACCESS MODE  RANDOM
000400                                RELATIVE KEY CTL-RRN-KEY
000500                                STATUS       ET-CTL-STATUS.
000600*
