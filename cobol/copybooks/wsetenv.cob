000100*        COMMON ENVIRONMENT / CONFIGURATION INCLUDE.
000200*        =========================================
000300*
000400*    USED BY ALL ET (EXPENSE TRACKER) BATCH PROGRAMS SO THAT
000500*    THE PRINTER CHANNEL AND SWITCH ASSIGNMENTS ARE HELD IN
000600*    ONE PLACE ONLY.  SAME IDEA AS THE PAYROLL "ENVDIV.COB"
000700*    COMMON INCLUDE, JUST FOR THIS SUITE.
000800*
000900*  29/10/25 VBC - CREATED FOR ET SUITE.
001000*
001100 SOURCE-COMPUTER.        IBM-PC.
001200 OBJECT-COMPUTER.        IBM-PC.
001300 SPECIAL-NAMES.
001400     C01                     IS TOP-OF-FORM
001500     CLASS ET-NUMERIC-DATE   IS "0" THRU "9"
001600     UPSI-0                  ON STATUS IS ET-DEBUG-SWITCH-ON
001700                             OFF STATUS IS ET-DEBUG-SWITCH-OFF.
001800*
