000100 FD  ET-EXPENSE-FILE
000200     LABEL RECORD IS STANDARD
000300     RECORD CONTAINS 192 CHARACTERS.
000400 COPY "wsetexp.cob".
000500*
