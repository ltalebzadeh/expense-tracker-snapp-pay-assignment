000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR EXPENSE FILE      *
000400*                                          *
000500*     NO KEY - SEQUENTIAL, SCANNED AND     *
000600*     SELECTED BY EXP-USER-ID              *
000700*******************************************
000800*  CORE FIELDS = 167 BYTES (8+6+6+30+9+8+100), PADDED TO
000900*  192 BY FILLER.
001000*
001100*  ADAPTED FROM THE OLD PAYROLL CHECK / PAYMENT REGISTER
001200*  RECORD - SAME FK-TO-MASTER-PLUS-AMOUNT SHAPE, "USES ... AS
001300*  KEY" BANNER KEPT EVEN THOUGH THIS FILE HAS NO PHYSICAL KEY.
001400*
001500*  23/10/25 VBC - CREATED FOR ET SUITE FROM PY-CHK-RECORD.
001600*  02/11/25 VBC - EXP-CAT-NAME ADDED, DENORMALISED FROM THE
001700*                 CATEGORY MASTER SO THE REPORT DOES NOT HAVE
001800*                 TO RE-READ ET-CATEGORY-FILE FOR EVERY LINE.
001900*  11/11/25 VBC - EXP-DATE REDEFINED INTO CCYY/MM/DD FOR THE
002000*                 MONTHLY REPORT'S YEAR/MONTH SELECTION TEST.
002050*  12/12/25 VBC - GROWTH FILLER NAMED EXP-FILLER SO ETEXPAD CAN
002060*                 BLANK IT ON WRITE - PLAIN FILLER CANNOT BE
002070*                 REFERENCED FROM THE PROCEDURE DIVISION.
002100*
002200 01  ET-EXPENSE-RECORD.
002210*                    SURROGATE, ASSIGNED FROM ET-CONTROL-FILE.
002300     03  EXP-ID                PIC 9(8).
002310*                    FK TO ET-USER-RECORD.
002500     03  EXP-USER-ID           PIC 9(6).
002510*                    FK TO ET-CATEGORY-RECORD.
002600     03  EXP-CAT-ID            PIC 9(6).
002610*                    DENORMALISED FOR REPORT.
002700     03  EXP-CAT-NAME          PIC X(30).
002710*                    MUST BE GREATER THAN ZERO ON ENTRY.
002800     03  EXP-AMOUNT            PIC S9(7)V99.
002810*                    CCYYMMDD.
002900     03  EXP-DATE              PIC 9(8).
003000     03  EXP-DATE-BROKEN REDEFINES EXP-DATE.
003100         05  EXP-DATE-CCYY     PIC 9(4).
003200         05  EXP-DATE-MM       PIC 99.
003300         05  EXP-DATE-DD       PIC 99.
003310*                    FREE TEXT, MAY BE SPACES.
003400     03  EXP-DESCR             PIC X(100).
003410*                    ROOM TO GROW.
003500     03  EXP-FILLER            PIC X(25).
003600*
