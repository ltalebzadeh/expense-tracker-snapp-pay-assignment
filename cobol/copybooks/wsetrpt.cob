000100*******************************************
000200*                                          *
000300*  WORKING STORAGE FOR THE MONTHLY EXPENSE  *
000400*        REPORT ACCUMULATORS                *
000500*                                          *
000600*  MODELLED ON THE OLD PAYROLL COMPANY      *
000700*  HISTORY QTD/YTD OCCURS TABLE SHAPE.       *
000800*******************************************
000900*
001000*  31/10/25 VBC - CREATED FOR ETMRPT FROM THE COMPANY HISTORY
001100*                 TABLE SHAPE (PY-COMP-HIST-RECORD).
001200*  06/11/25 VBC - ALERT TABLE SET AT 50 ENTRIES - SHOULD BE
001300*                 ENOUGH FOR ONE USER, ONE MONTH - REVISIT IF A
001400*                 "SUPER USER" TURNS UP WITH MORE.
001500*  06/11/25 VBC - PRINT LINE MOVED OUT TO WSETPRL.COB - THIS
001600*                 COPYBOOK NOW BELONGS IN WORKING-STORAGE ONLY,
001700*                 NEVER UNDER AN FD.
001800*  09/12/25 VBC - DROPPED THE UNUSED PER-CATEGORY RUNNING TABLE
001900*                 AND HEADER GROUP - ETMRPT PRINTS EACH CATEGORY
002000*                 SUBTOTAL AS IT BREAKS, IT NEVER NEEDED TO HOLD
002100*                 ALL CATEGORIES AT ONCE.
002200*
002300 01  ET-REPORT-ALERT-TABLE.
002400     03  RPT-ALERT-COUNT       PIC 99         COMP.
002500     03  RPT-ALERT-ENTRY       OCCURS 50 TIMES
002600                               INDEXED BY RPT-ALERT-IDX.
002700         05  RPT-ALERT-TEXT    PIC X(100).
002800     03  FILLER                PIC X(10).
002900*
