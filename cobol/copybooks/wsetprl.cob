000100*******************************************
000200*                                          *
000300*  PRINT LINE FOR THE EXPENSE LISTING AND   *
000400*   MONTHLY EXPENSE REPORT PROGRAMS         *
000500*                                          *
000600*******************************************
000700*
000800*   ONE 132 COLUMN LINE-SEQUENTIAL RECORD, LAID OUT DIFFERENTLY
000900*   FOR EACH KIND OF LINE VIA REDEFINES, MUCH AS THE OLD
001000*   REPORT-WRITER HEADS DID WITH "COL" CLAUSES.
001100*
001200*  31/10/25 VBC - CREATED FOR ET SUITE PRINT PROGRAMS.
001300*  06/11/25 VBC - SPLIT OUT OF WSETRPT.COB SO THE FD ONLY PULLS
001400*                 IN THE PRINT LINE, NOT THE REPORT ACCUMULATORS.
001500*
001600 01  ET-PRINT-LINE               PIC X(132).
001700 01  ET-PRINT-BANNER REDEFINES ET-PRINT-LINE.
001800     03  PBN-TITLE             PIC X(70).
001900     03  FILLER                PIC X(62).
002000 01  ET-PRINT-DETAIL REDEFINES ET-PRINT-LINE.
002100     03  PDT-CAT-NAME          PIC X(30).
002200     03  FILLER                PIC X(2).
002300     03  PDT-AMOUNT            PIC ZZZZZZ9.99.
002400     03  FILLER                PIC X(90).
002500*
