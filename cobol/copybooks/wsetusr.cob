000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR USER MASTER       *
000400*           FILE                           *
000500*     USES USR-ID AS KEY                   *
000600*******************************************
000700*  CORE FIELDS = 96 BYTES (6 + 30 + 60), PADDED TO 128 BY
000800*  FILLER FOR FUTURE GROWTH - SEE FILLER NOTE BELOW.
000900*
001000*  ADAPTED FROM THE OLD PAYROLL EMPLOYEE MASTER LAYOUT.
001100*
001200*  21/10/25 VBC - CREATED FOR ET SUITE FROM PY-EMPLOYEE-RECORD.
001300*  28/10/25 VBC - DROPPED ALL PAYROLL-ONLY FIELDS PER THE NEW
001400*                 SUITE'S REQUIREMENT - KEPT ONLY ID, NAME AND
001410*                 PASSWORD.
001500*  05/11/25 VBC - USR-PASSWORD CONFIRMED OPAQUE - NO ENCODE OR
001600*                 DECODE LOGIC LIVES IN THIS SUITE, IT IS
001700*                 STORED AND COMPARED EXACTLY AS SUPPLIED.
001750*  12/12/25 VBC - GROWTH FILLER NAMED USR-FILLER SO ETUSRAD CAN
001760*                 BLANK IT ON WRITE - PLAIN FILLER CANNOT BE
001770*                 REFERENCED FROM THE PROCEDURE DIVISION.
001800*
001900 01  ET-USER-RECORD.
001910*                    SURROGATE, ASSIGNED FROM ET-CONTROL-FILE.
002000     03  USR-ID                PIC 9(6).
002010*                    UNIQUE LOGON NAME.
002100     03  USR-NAME              PIC X(30).
002110*                    ALREADY-HASHED TEXT, OPAQUE TO THIS SUITE.
002200     03  USR-PASSWORD          PIC X(60).
002310*                    ROOM TO GROW - E.G. EMAIL / STATUS BYTE IF
002320*                    EVER ASKED FOR.
002500     03  USR-FILLER            PIC X(32).
002800*
