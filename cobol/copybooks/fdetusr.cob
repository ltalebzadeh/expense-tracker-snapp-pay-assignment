000100 FD  ET-USER-FILE
000200     LABEL RECORD IS STANDARD
000300     RECORD CONTAINS 128 CHARACTERS.
000400 COPY "wsetusr.cob".
000500*
