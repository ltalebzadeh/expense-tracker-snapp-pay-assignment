000100*        ET SUITE - RETURN / REJECT STATUS BLOCK.
000200*        ========================================
000300*
000400*   PASSED BACK IN LINKAGE FROM EVERY ET PROGRAM SO A CALLING
000500*   JOB STEP (OR OPERATOR) CAN TELL WHY A REQUEST WAS REJECTED
000600*   WITHOUT US RAISING AN EXCEPTION - REJECTIONS ARE A STATUS
000700*   FLAG / CONDITION CODE ONLY.  SHAPE TAKEN FROM THE OLD
000800*   INTER-MODULE WS-CALLING-DATA BLOCK.
000900*
001000*  14/11/25 VBC - 1.00 CREATED FOR ET SUITE FROM WS-CALLING-DATA.
001100*  02/12/25 VBC - 1.01 ADDED 88-LEVELS FOR EACH REJECT REASON.
001200*
001300 01  ET-CALLING-DATA.
001400     03  ET-RETURN-CODE      PIC 99            COMP.
001500         88  ET-REQUEST-OK               VALUE ZERO.
001600         88  ET-REQUEST-REJECTED         VALUE 1 THRU 99.
001700     03  ET-REJECT-REASON    PIC 99.
001800         88  ET-REJECT-NONE              VALUE ZERO.
001900         88  ET-REJECT-DUPLICATE         VALUE 10.
002000         88  ET-REJECT-USER-NOT-FOUND    VALUE 20.
002100         88  ET-REJECT-CAT-NOT-FOUND     VALUE 21.
002200         88  ET-REJECT-BAD-AMOUNT        VALUE 30.
002300         88  ET-REJECT-FILE-ERROR        VALUE 90.
002400     03  ET-REJECT-TEXT      PIC X(60)         VALUE SPACES.
002450     03  FILLER              PIC X(10)         VALUE SPACES.
002500*
