000100*******************************************
000200*                                          *
000300*  RUN-DATE WORK AREA FOR REPORT HEADINGS   *
000400*                                          *
000500*******************************************
000600*
000700*  ADAPTED FROM THE OLD VACATION PRINT PROGRAM'S DATE-FORMATS
000800*  BLOCK.  ACCEPT FROM DATE/DAY IS USED IN PLACE OF THE NEWER
000900*  CURRENT-DATE FUNCTION SO THIS COPYBOOK WILL RUN ON COMPILERS
001000*  THAT PREDATE COBOL-2002 INTRINSIC FUNCTIONS.
001100*
001200*  24/10/25 VBC - CREATED FOR ET SUITE FROM VACPRINT WS-DATE.
001300*
001400 01  WS-RUN-DATE-YYMMDD          PIC 9(6).
001500 01  WS-RUN-DATE-UK REDEFINES WS-RUN-DATE-YYMMDD.
001600     03  WS-RUN-DATE-UK-YY       PIC 99.
001700     03  WS-RUN-DATE-UK-MM       PIC 99.
001800     03  WS-RUN-DATE-UK-DD       PIC 99.
001900 01  WS-RUN-DATE-USA REDEFINES WS-RUN-DATE-YYMMDD.
002000     03  WS-RUN-DATE-USA-YY      PIC 99.
002100     03  WS-RUN-DATE-USA-MM      PIC 99.
002200     03  WS-RUN-DATE-USA-DD      PIC 99.
002300*
002400 01  WS-RUN-DATE-PRINT.
002500     03  WS-RUN-DATE-PR-DD       PIC 99.
002600     03  FILLER                  PIC X     VALUE "/".
002700     03  WS-RUN-DATE-PR-MM       PIC 99.
002800     03  FILLER                  PIC X     VALUE "/".
002900     03  WS-RUN-DATE-PR-CCYY     PIC 9(4).
003000*
003100 01  WS-RUN-CENTURY              PIC 99    COMP    VALUE 20.
003200*
003300 01  WS-RUN-TIME                 PIC 9(8).
003400 01  WS-RUN-TIME-INTL REDEFINES WS-RUN-TIME.
003500     03  WS-RUN-TIME-HH          PIC 99.
003600     03  WS-RUN-TIME-MN          PIC 99.
003700     03  WS-RUN-TIME-SS          PIC 99.
003800     03  WS-RUN-TIME-HS          PIC 99.
003900*
004000 01  FILLER                      PIC X(20)   VALUE SPACES.
004100*
