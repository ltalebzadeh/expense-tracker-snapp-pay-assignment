000100 FD  ET-CONTROL-FILE
000200     LABEL RECORD IS STANDARD
000300     RECORD CONTAINS 64 CHARACTERS.
000400 COPY "wsetctl.cob".
000500*
