000100     SELECT  ET-CATEGORY-FILE   ASSIGN       ETCAT
000200                                ORGANIZATION INDEXED
000300                                ACCESS MODE  DYNAMIC
000400                                RECORD KEY   CAT-ID
000500                                STATUS       ET-CAT-STATUS.
000600*
