000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR ET CONTROL FILE    *
000400*     USES RRN = 1                          *
000500*                                          *
000600*  IF MOVED IN WITH THE MASTER FILES, THIS  *
000700*   RECORD WOULD BECOME PART OF THE USER    *
000800*   FILE HEADER - A DECISION FOR AFTER      *
000900*   TESTING, SAME AS PAYROLL PARAM1/PARAM2. *
001000*******************************************
001100*
001200*  CORE FIELDS = 18 BYTES, PADDED TO 64 BY FILLER.
001300*
001400*  ADAPTED FROM THE OLD PAYROLL PARAM1 RRN=1 SINGLE-RECORD
001500*  CONTROL FILE IDIOM - HOLDS THE "LAST NUMBER USED" COUNTERS
001600*  FOR EACH OF THE THREE SURROGATE KEYS IN THIS SUITE.
001700*
001800*  24/10/25 VBC - CREATED FOR ET SUITE FROM PY-PARAM1-RECORD.
001900*  30/10/25 VBC - ADDED CTL-NEXT-EXP-ID WHEN ETEXPAD WAS BUILT.
002000*
002100 01  ET-CONTROL-RECORD.
002200*                                             CTL-RRN ALWAYS = 1
002300     03  CTL-RRN               PIC 9           COMP.
002400     03  CTL-NEXT-USR-ID       PIC 9(6)        COMP-3.
002500     03  CTL-NEXT-CAT-ID       PIC 9(6)        COMP-3.
002600     03  CTL-NEXT-EXP-ID       PIC 9(8)        COMP-3.
002700*                                             ROOM TO GROW
002800     03  FILLER                PIC X(49).
002900*
