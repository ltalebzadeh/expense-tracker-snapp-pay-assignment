000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR CATEGORY MASTER   *
000400*              FILE                        *
000500*     USES CAT-ID AS KEY                   *
000600*******************************************
000700*  CORE FIELDS = 36 BYTES (6 + 30), PADDED TO 48 BY FILLER.
000800*
000900*  ADAPTED FROM THE OLD PAYROLL ACCOUNTS RECORD LAYOUT - SAME
001000*  SMALL NUMERIC-KEY-PLUS-DESCRIPTION SHAPE.
001100*
001200*  22/10/25 VBC - CREATED FOR ET SUITE FROM PY-ACCOUNTS-RECORD.
001300*  29/10/25 VBC - CAT-NAME WIDENED FROM X(24) TO X(30) TO MATCH
001400*                 THE LONGER CATEGORY NAMES AGREED WITH THE
001410*                 BUSINESS.
001450*  12/12/25 VBC - GROWTH FILLER NAMED CAT-FILLER SO ETCATAD CAN
001460*                 BLANK IT ON WRITE - PLAIN FILLER CANNOT BE
001470*                 REFERENCED FROM THE PROCEDURE DIVISION.
001500*
001600 01  ET-CATEGORY-RECORD.
001610*                    SURROGATE, ASSIGNED FROM ET-CONTROL-FILE.
001700     03  CAT-ID                PIC 9(6).
001710*                    UNIQUE CATEGORY NAME.
001900     03  CAT-NAME              PIC X(30).
001910*                    ROOM TO GROW.
002000     03  CAT-FILLER            PIC X(12).
002100*
