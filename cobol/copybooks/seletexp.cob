000100     SELECT  ET-EXPENSE-FILE    ASSIGN       ETEXP
000200                                ORGANIZATION SEQUENTIAL
000300                                ACCESS MODE  SEQUENTIAL
000400                                STATUS       ET-EXP-STATUS.
000500*
