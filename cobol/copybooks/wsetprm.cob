000100*        ET SUITE - JOB PARAMETER CARD.
000200*        ==============================
000300*
000400*   ONE SHARED PARAMETER LAYOUT PASSED IN THE LINKAGE SECTION
000500*   TO EVERY ET PROGRAM.  EACH PROGRAM ONLY LOOKS AT THE
000600*   FIELDS IT NEEDS - SAME IDEA AS PAYROLL SHARING WSCALL.COB
000700*   AND WSNAMES.COB ACROSS UNRELATED MODULES.  REPLACES THE
000800*   REST REQUEST / SESSION LAYER - THE RESOLVED USER NAME
000900*   ARRIVES HERE AS A BATCH JOB PARAMETER, NOT VIA A LOGIN.
001000*
001100*  21/10/25 VBC - 1.00 CREATED FOR ET SUITE.
001200*  30/10/25 VBC - 1.01 ADDED ET-PRM-YEAR / ET-PRM-MONTH FOR
001300*                      THE MONTHLY REPORT REQUEST.
001400*  09/11/25 VBC - 1.02 ET-PRM-CAT-FILTER-USED SWITCH ADDED SO
001500*                      ETEXPLS CAN TELL "ALL" FROM "BY CATEGORY".
001600*
001700 01  ET-PARM-CARD.
001800     03  ET-PRM-FUNCTION         PIC X.
001900         88  ET-PRM-REGISTER-USER          VALUE "U".
002000         88  ET-PRM-CREATE-CATEGORY        VALUE "C".
002100         88  ET-PRM-CREATE-EXPENSE         VALUE "E".
002200         88  ET-PRM-LIST-EXPENSES          VALUE "L".
002300         88  ET-PRM-MONTHLY-REPORT         VALUE "R".
002400     03  ET-PRM-USER-NAME        PIC X(30)     VALUE SPACES.
002500     03  ET-PRM-USER-PASSWORD    PIC X(60)     VALUE SPACES.
002600     03  ET-PRM-CAT-NAME         PIC X(30)     VALUE SPACES.
002700     03  ET-PRM-CAT-FILTER-USED  PIC X         VALUE "N".
002800         88  ET-PRM-FILTER-BY-CAT           VALUE "Y".
002900     03  ET-PRM-AMOUNT           PIC S9(7)V99  VALUE ZERO.
003000     03  ET-PRM-EXP-DATE         PIC 9(8)      VALUE ZERO.
003100     03  ET-PRM-DESCR            PIC X(100)    VALUE SPACES.
003200     03  ET-PRM-YEAR             PIC 9(4)      VALUE ZERO.
003300     03  ET-PRM-MONTH            PIC 99        VALUE ZERO.
003400     03  FILLER                  PIC X(20)     VALUE SPACES.
003500*
