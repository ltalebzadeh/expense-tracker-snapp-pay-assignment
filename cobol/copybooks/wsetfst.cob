000100*        FILE STATUS TO TEXT DECODE.
000200*        ==========================
000300*
000400*   COPY ... REPLACING STATUS BY <field> MSG BY <field>
000500*   FILLS IN MSG WITH A SHORT ENGLISH TEXT FOR THE 2-CHAR
000600*   FILE STATUS CODE HELD IN STATUS.  SAME IDEA AS THE OLD
000700*   PAYROLL FILESTAT-MSGS COPYBOOK, REWRITTEN FOR THIS SUITE
000800*   AS THE ORIGINAL TEXT WAS NOT CARRIED FORWARD.
000900*
001000*  02/11/25 VBC - CREATED FOR ET SUITE.
001100*
001200     EVALUATE STATUS
001300         WHEN "00"
001400              MOVE "OK"                      TO MSG
001500         WHEN "10"
001600              MOVE "END OF FILE"             TO MSG
001700         WHEN "22"
001800              MOVE "DUPLICATE KEY"           TO MSG
001900         WHEN "23"
002000              MOVE "RECORD NOT FOUND"        TO MSG
002100         WHEN "35"
002200              MOVE "FILE NOT FOUND"          TO MSG
002300         WHEN "37"
002400              MOVE "OPEN NOT PERMITTED"      TO MSG
002500         WHEN "41"
002600              MOVE "FILE ALREADY OPEN"       TO MSG
002700         WHEN "42"
002800              MOVE "FILE NOT OPEN"           TO MSG
002900         WHEN OTHER
003000              MOVE "UNKNOWN FILE STATUS"     TO MSG
003100     END-EVALUATE.
003200*
