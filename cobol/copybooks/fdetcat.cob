000100 FD  ET-CATEGORY-FILE
000200     LABEL RECORD IS STANDARD
000300     RECORD CONTAINS 48 CHARACTERS.
000400 COPY "wsetcat.cob".
000500*
