000100*****************************************************************
000200*                                                               *
000300*                   MONTHLY EXPENSE REPORT                      *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.         ETMRPT.
001100*
001200     AUTHOR.             V B COEN.
001300*
001400     INSTALLATION.       APPLEWOOD COMPUTERS.
001500*
001600     DATE-WRITTEN.       11/11/1991.
001700*
001800     DATE-COMPILED.
001900*
002000     SECURITY.           COPYRIGHT (C) 1991-2026, VINCENT B COEN.
002100*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002200*                        LICENSE.  SEE THE FILE COPYING FOR
002300*                        DETAILS.
002400*
002500*   REMARKS.            MONTH-END SPENDING REPORT FOR ONE USER OF
002600*                       THE PERSONAL EXPENSE TRACKER SUITE.
002700*
002800*                       SELECTS THE USER'S EXPENSES FOR THE
002900*                       REQUESTED YEAR/MONTH, SORTS THEM BY
003000*                       CATEGORY AND DATE, THEN RUNS A CATEGORY
003100*                       CONTROL BREAK MUCH AS THE OLD PAYROLL
003200*                       REGISTER BROKE ON DEPARTMENT - EXCEPT
003300*                       THIS BREAK ALSO RAISES AN ALERT LINE
003400*                       WHEN A CATEGORY'S SUBTOTAL RUNS OVER THE
003500*                       HOUSE THRESHOLD.
003600*
003700*   VERSION.            SEE PROG-NAME IN WS.
003800*
003900*   CALLED MODULES.     NONE.
004000*
004100*   FILES USED :
004200*                       ETUSR.    USER MASTER (READ ONLY).
004300*                       ETEXP.    EXPENSE LEDGER (READ ONLY).
004400*                       ETSORT.   SORT WORK FILE.
004500*                       ETMRPT.   PRINTED REPORT.
004600*
004700*   ERROR MESSAGES USED.
004800*   SYSTEM WIDE:
004900*                       SY001, SY010.
005000*   PROGRAM SPECIFIC:
005100*                       ET401, ET402, ET405.
005200*
005300*  CHANGES:
005400*  11/11/91 VBC - 1.00 CREATED.
005500*  02/12/91 VBC - 1.01 SWITCHED FROM REPORT WRITER TO A HAND
005600*                      CODED CONTROL BREAK - RW COULD NOT DRIVE
005700*                      THE ALERT LINES OFF THE CATEGORY SUBTOTAL
005800*                      CLEANLY.
005900*  02/09/98 VBC - 1.02 Y2K REVIEW - REPORT HEADING NOW CARRIES A
006000*                      4-DIGIT YEAR THROUGHOUT, NO 2-DIGIT DATE
006100*                      HELD ANYWHERE IN THIS PROGRAM.
006200*  17/03/99 VBC - 1.03 Y2K SIGN-OFF - RE-RUN AGAINST TEST DATA
006300*                      STRADDLING 1999/2000 - CLEAN.
006400*  19/04/07 VBC - 1.04 REQ 3120 - ALERT THRESHOLD RAISED FROM
006500*                      1000.00 TO 2000.00 PER MANAGEMENT REQUEST.
006600*  11/11/25 VBC - 1.05 REQ 5290 - USER/YEAR/MONTH NOW ARRIVE AS
006700*                      JOB PARAMETERS, ALERT WORDING PINNED TO
006800*                      MATCH THE INTEGRATION TEST EXACTLY.
006850*  12/12/25 VBC - 1.06 ALERT LINE WAS EMBEDDING THE FULL 30-BYTE
006860*                      CAT-NAME FIELD, PADDING THE SENTENCE WITH
006870*                      TRAILING BLANKS - CATEGORY NAME NOW
006880*                      DELIMITED BY SPACE INTO THE ALERT TEXT.
006900*
007000*****************************************************************
007100*
007200 ENVIRONMENT             DIVISION.
007300*================================
007400*
007500 CONFIGURATION           SECTION.
007600 COPY "wsetenv.cob".
007700*
007800 INPUT-OUTPUT            SECTION.
007900 FILE-CONTROL.
008000 COPY "seletusr.cob".
008100 COPY "seletexp.cob".
008200     SELECT  ET-SORT-FILE
008300             ASSIGN      ETSORT.
008400     SELECT  ET-PRINT-FILE
008500             ASSIGN      ETMRPT
008600             ORGANIZATION LINE SEQUENTIAL
008700             STATUS      ET-PRT-STATUS.
008800*
008900 DATA                    DIVISION.
009000*================================
009100*
009200 FILE                    SECTION.
009300*
009400 COPY "fdetusr.cob".
009500 COPY "fdetexp.cob".
009600*
009700 SD  ET-SORT-FILE.
009800 01  ET-SORT-RECORD.
009900     03  SRT-CAT-NAME        PIC X(30).
010000     03  SRT-EXP-DATE        PIC 9(8).
010100     03  SRT-EXP-DATE-R REDEFINES SRT-EXP-DATE.
010200         05  SRT-EXP-CCYY    PIC 9(4).
010300         05  SRT-EXP-MM      PIC 99.
010400         05  SRT-EXP-DD      PIC 99.
010500     03  SRT-EXP-AMOUNT      PIC S9(7)V99.
010600     03  SRT-EXP-ID          PIC 9(8).
010700     03  SRT-FILLER          PIC X(10).
010800*
010900 FD  ET-PRINT-FILE
011000     LABEL RECORD IS STANDARD
011100     RECORD CONTAINS 132 CHARACTERS.
011200 COPY "wsetprl.cob".
011300*
011400 WORKING-STORAGE         SECTION.
011500*-----------------------
011600*
011700 77  PROG-NAME               PIC X(17)     VALUE "ETMRPT   (1.06)".
011800*
011900 01  WS-DATA.
012000     03  ET-USR-STATUS       PIC XX        VALUE ZERO.
012100     03  ET-EXP-STATUS       PIC XX        VALUE ZERO.
012200     03  ET-PRT-STATUS       PIC XX        VALUE ZERO.
012300     03  ET-SRT-STATUS       PIC XX        VALUE ZERO.
012400     03  WS-EOF-USER-FLAG    PIC X         VALUE "N".
012500         88  WS-EOF-USER               VALUE "Y".
012600     03  WS-FOUND-FLAG       PIC X         VALUE "N".
012700         88  WS-NAME-FOUND             VALUE "Y".
012800     03  WS-EOF-EXP-FLAG     PIC X         VALUE "N".
012900         88  WS-EOF-EXP                VALUE "Y".
013000     03  WS-EOF-SORT-FLAG    PIC X         VALUE "N".
013100         88  WS-EOF-SORT               VALUE "Y".
013200     03  WS-FIRST-CAT-FLAG   PIC X         VALUE "Y".
013300         88  WS-FIRST-CAT              VALUE "Y".
013350     03  FILLER              PIC X(10)     VALUE SPACES.
013400*
013500 01  WS-RESOLVED-USER-ID     PIC 9(6).
013600*
013700 01  WS-BREAK-AREA.
013800     03  WS-PRIOR-CAT-NAME       PIC X(30)       VALUE SPACES.
013900     03  WS-CAT-SUBTOTAL         PIC S9(9)V99    COMP-3 VALUE ZERO.
013950     03  FILLER                  PIC X(10)       VALUE SPACES.
014000*
014100 01  WS-GRAND-TOTALS.
014200     03  WS-GRAND-AMOUNT         PIC S9(9)V99    COMP-3 VALUE ZERO.
014300     03  WS-GRAND-COUNT          PIC 9(6)        COMP   VALUE ZERO.
014350     03  FILLER                  PIC X(10)       VALUE SPACES.
014400*
014500 01  WS-ALERT-AMOUNT-ED          PIC ZZZZZZ9.99.
014550 01  WS-GRAND-COUNT-ED           PIC ZZZZZ9.
014600*
014700 01  WS-ALERT-THRESHOLD          PIC S9(9)V99 COMP-3 VALUE 2000.00.
014800*
014900 COPY "wsetrpt.cob".
014910*
014920 COPY "wsetdt.cob".
015000*
015100 01  ERROR-MESSAGES.
015200*    SYSTEM WIDE
015300     03  SY001           PIC X(46) VALUE
015400         "SY001 ABORTING RUN - SEE ET-REJECT-TEXT".
015500     03  SY010           PIC X(30) VALUE
015600         "SY010 FILE OPEN FAILED - ".
015700*    MODULE SPECIFIC
015800     03  ET401           PIC X(30) VALUE
015900         "ET401 USER FILE OPEN ERROR - ".
016000     03  ET402           PIC X(33) VALUE
016100         "ET402 EXPENSE FILE OPEN ERROR - ".
016200     03  ET405           PIC X(20) VALUE
016300         "ET405 USER NOT FOUND".
016350     03  FILLER          PIC X(10) VALUE SPACES.
016400*
016500 01  WS-EVAL-MSG             PIC X(25) VALUE SPACES.
016600*
016700 LINKAGE                 SECTION.
016800************************
016900*
017000 COPY "wsetprm.cob".
017100 COPY "wsetcall.cob".
017200*
017300 PROCEDURE DIVISION USING ET-PARM-CARD
017400                          ET-CALLING-DATA.
017500*
017600 AA000-MAIN                  SECTION.
017700*************************************
017800*
017900     MOVE     ZERO         TO ET-RETURN-CODE.
018000     MOVE     ZERO         TO ET-REJECT-REASON.
018100     MOVE     SPACES       TO ET-REJECT-TEXT.
018200     PERFORM  AA010-OPEN-ET-FILES THRU AA010-EXIT.
018300     IF       ET-REQUEST-REJECTED
018400              GO TO AA000-EXIT.
018500*
018600     PERFORM  AA020-RESOLVE-USER THRU AA020-EXIT.
018700     IF       ET-REQUEST-REJECTED
018800              CLOSE ET-USER-FILE ET-EXPENSE-FILE
018900              GO TO AA000-EXIT.
019000*
019100     ACCEPT   WS-RUN-DATE-YYMMDD FROM DATE.
019200     ACCEPT   WS-RUN-TIME       FROM TIME.
019300     MOVE     WS-RUN-DATE-UK-DD  TO WS-RUN-DATE-PR-DD.
019400     MOVE     WS-RUN-DATE-UK-MM  TO WS-RUN-DATE-PR-MM.
019500     COMPUTE  WS-RUN-DATE-PR-CCYY = WS-RUN-CENTURY * 100
019600                                    + WS-RUN-DATE-UK-YY.
019700*
019800     OPEN     OUTPUT ET-PRINT-FILE.
019900     MOVE     ZERO TO WS-GRAND-AMOUNT WS-GRAND-COUNT.
020000     MOVE     SPACES TO WS-PRIOR-CAT-NAME.
020100     MOVE     ZERO TO WS-CAT-SUBTOTAL.
020200     MOVE     "Y" TO WS-FIRST-CAT-FLAG.
020210     MOVE     ZERO TO RPT-ALERT-COUNT.
020300*
020400     PERFORM  AA060-WRITE-REPORT-HEADINGS THRU AA060-EXIT.
020500     SORT     ET-SORT-FILE
020600              ASCENDING KEY SRT-CAT-NAME SRT-EXP-DATE
020700              INPUT PROCEDURE AA015-SELECT-EXPENSES THRU AA015-EXIT
020800              OUTPUT PROCEDURE AA050-REPORT-EXPENSES THRU AA050-EXIT.
020900     PERFORM  AA070-WRITE-TOTALS THRU AA070-EXIT.
021000*
021100     CLOSE    ET-USER-FILE
021200              ET-EXPENSE-FILE
021300              ET-PRINT-FILE.
021400*
021500 AA000-EXIT.  EXIT SECTION.
021600*
021700 AA010-OPEN-ET-FILES         SECTION.
021800*************************************
021900*
022000     OPEN     INPUT ET-USER-FILE.
022100     IF       ET-USR-STATUS NOT = "00"
022200              PERFORM  ZZ080-EVALUATE-USR-MESSAGE
022300              DISPLAY  ET401  ET-USR-STATUS  WS-EVAL-MSG
022400                       UPON CONSOLE
022500              SET      ET-REJECT-FILE-ERROR TO TRUE
022600              MOVE     4 TO ET-RETURN-CODE
022700              GO TO AA010-EXIT.
022800*
022900     OPEN     INPUT ET-EXPENSE-FILE.
023000     IF       ET-EXP-STATUS NOT = "00"
023100              PERFORM  ZZ081-EVALUATE-EXP-MESSAGE
023200              DISPLAY  ET402  ET-EXP-STATUS  WS-EVAL-MSG
023300                       UPON CONSOLE
023400              CLOSE    ET-USER-FILE
023500              SET      ET-REJECT-FILE-ERROR TO TRUE
023600              MOVE     4 TO ET-RETURN-CODE
023700              GO TO AA010-EXIT.
023800*
023900 AA010-EXIT.  EXIT SECTION.
024000*
024100 AA020-RESOLVE-USER          SECTION.
024200*************************************
024300*
024400     MOVE     "N" TO WS-FOUND-FLAG.
024500     MOVE     "N" TO WS-EOF-USER-FLAG.
024600     MOVE     LOW-VALUES TO USR-ID.
024700     START    ET-USER-FILE KEY NOT LESS THAN USR-ID
024800              INVALID KEY
024900                       MOVE "Y" TO WS-EOF-USER-FLAG.
025000*
025100     PERFORM  AA021-READ-NEXT-USER THRU AA021-EXIT
025200              UNTIL WS-EOF-USER OR WS-NAME-FOUND.
025300*
025400     IF       WS-NAME-FOUND
025500              MOVE     USR-ID TO WS-RESOLVED-USER-ID
025600     ELSE
025700              SET      ET-REJECT-USER-NOT-FOUND TO TRUE
025800              MOVE     4 TO ET-RETURN-CODE
025900              STRING   ET405 DELIMITED BY SIZE
026000                       INTO ET-REJECT-TEXT.
026100*
026200 AA020-EXIT.  EXIT SECTION.
026300*
026400 AA021-READ-NEXT-USER.
026500     READ     ET-USER-FILE NEXT RECORD
026600              AT END
026700                       MOVE "Y" TO WS-EOF-USER-FLAG
026800                       GO TO AA021-EXIT.
026900     IF       USR-NAME = ET-PRM-USER-NAME
027000              MOVE "Y" TO WS-FOUND-FLAG.
027100*
027200 AA021-EXIT.  EXIT.
027300*
027400 AA015-SELECT-EXPENSES       SECTION.
027500*************************************
027600*
027700     MOVE     "N" TO WS-EOF-EXP-FLAG.
027800     PERFORM  AA016-READ-AND-RELEASE THRU AA016-EXIT
027900              UNTIL WS-EOF-EXP.
028000*
028100 AA015-EXIT.  EXIT SECTION.
028200*
028300 AA016-READ-AND-RELEASE.
028400     READ     ET-EXPENSE-FILE NEXT RECORD
028500              AT END
028600                       MOVE "Y" TO WS-EOF-EXP-FLAG
028700                       GO TO AA016-EXIT.
028800     IF       EXP-USER-ID NOT = WS-RESOLVED-USER-ID
028900              GO TO AA016-EXIT.
029000     IF       EXP-DATE-CCYY NOT = ET-PRM-YEAR
029100              OR EXP-DATE-MM NOT = ET-PRM-MONTH
029200              GO TO AA016-EXIT.
029300*
029400     MOVE     EXP-CAT-NAME  TO SRT-CAT-NAME.
029500     MOVE     EXP-DATE      TO SRT-EXP-DATE.
029600     MOVE     EXP-AMOUNT    TO SRT-EXP-AMOUNT.
029700     MOVE     EXP-ID        TO SRT-EXP-ID.
029800     MOVE     SPACES        TO SRT-FILLER.
029900     RELEASE  ET-SORT-RECORD.
030000*
030100 AA016-EXIT.  EXIT.
030200*
030300 AA050-REPORT-EXPENSES       SECTION.
030400*************************************
030500*
030600     MOVE     "N" TO WS-EOF-SORT-FLAG.
030700     RETURN   ET-SORT-FILE
030800              AT END
030900                       MOVE "Y" TO WS-EOF-SORT-FLAG.
031000     PERFORM  AA051-RETURN-LOOP THRU AA051-EXIT
031100              UNTIL WS-EOF-SORT.
031200*
031300     IF       NOT WS-FIRST-CAT
031400              PERFORM  AA055-CATEGORY-BREAK THRU AA055-EXIT.
031500*
031600 AA050-EXIT.  EXIT SECTION.
031700*
031800 AA051-RETURN-LOOP.
031900     IF       WS-FIRST-CAT
032000              MOVE "N" TO WS-FIRST-CAT-FLAG
032100              MOVE SRT-CAT-NAME TO WS-PRIOR-CAT-NAME
032200     ELSE
032300         IF   SRT-CAT-NAME NOT = WS-PRIOR-CAT-NAME
032400              PERFORM  AA055-CATEGORY-BREAK THRU AA055-EXIT
032500              MOVE     SRT-CAT-NAME TO WS-PRIOR-CAT-NAME.
032600*
032700     ADD      SRT-EXP-AMOUNT TO WS-CAT-SUBTOTAL.
032800     ADD      SRT-EXP-AMOUNT TO WS-GRAND-AMOUNT.
032900     ADD      1              TO WS-GRAND-COUNT.
033000*
033100     RETURN   ET-SORT-FILE
033200              AT END
033300                       MOVE "Y" TO WS-EOF-SORT-FLAG.
033400*
033500 AA051-EXIT.  EXIT.
033600*
033700 AA055-CATEGORY-BREAK        SECTION.
033800*************************************
033900*
034000     MOVE     SPACES TO ET-PRINT-LINE.
034100     MOVE     WS-PRIOR-CAT-NAME TO PDT-CAT-NAME.
034200     MOVE     WS-CAT-SUBTOTAL   TO PDT-AMOUNT.
034300     WRITE    ET-PRINT-LINE.
034400*
034500     IF       WS-CAT-SUBTOTAL GREATER THAN WS-ALERT-THRESHOLD
034600              PERFORM  AA056-BUILD-ALERT-LINE THRU AA056-EXIT.
034700*
034800     MOVE     ZERO TO WS-CAT-SUBTOTAL.
034900*
035000 AA055-EXIT.  EXIT SECTION.
035100*
035200 AA056-BUILD-ALERT-LINE.
035300*                    ALERT TEXT IS STASHED IN THE ALERT TABLE,
035400*                    NOT WRITTEN HERE - THE REPORT LAYOUT PUTS
035500*                    ALL ALERT LINES TOGETHER AFTER THE TOTALS.
035600     ADD      1 TO RPT-ALERT-COUNT.
035700     SET      RPT-ALERT-IDX TO RPT-ALERT-COUNT.
035800     MOVE     WS-CAT-SUBTOTAL TO WS-ALERT-AMOUNT-ED.
035900     STRING   WS-PRIOR-CAT-NAME  DELIMITED BY SPACE
036000              " spending ("       DELIMITED BY SIZE
036100              WS-ALERT-AMOUNT-ED  DELIMITED BY SIZE
036200              ") has exceeded the monthly threshold"
036300                                  DELIMITED BY SIZE
036400              INTO RPT-ALERT-TEXT (RPT-ALERT-IDX).
036500*
036600 AA056-EXIT.  EXIT.
036700*
037000 AA060-WRITE-REPORT-HEADINGS SECTION.
037100*************************************
037200*
037300     MOVE     SPACES TO ET-PRINT-LINE.
037400     STRING   "MONTHLY EXPENSE REPORT FOR USER: " DELIMITED BY SIZE
037500              WS-RESOLVED-USER-ID                 DELIMITED BY SIZE
037600              "   YEAR: "                          DELIMITED BY SIZE
037700              ET-PRM-YEAR                          DELIMITED BY SIZE
037800              "  MONTH: "                           DELIMITED BY SIZE
037900              ET-PRM-MONTH                          DELIMITED BY SIZE
038000              INTO PBN-TITLE.
038100     WRITE    ET-PRINT-LINE.
038200     MOVE     ALL "-" TO ET-PRINT-LINE.
038300     WRITE    ET-PRINT-LINE.
038400     MOVE     SPACES TO ET-PRINT-LINE.
038500     MOVE     "CATEGORY" TO PDT-CAT-NAME.
038600     MOVE     "AMOUNT" TO PDT-AMOUNT.
038700     WRITE    ET-PRINT-LINE.
038800*
038900 AA060-EXIT.  EXIT SECTION.
039000*
039100 AA070-WRITE-TOTALS          SECTION.
039200*************************************
039300*
039400     MOVE     ALL "-" TO ET-PRINT-LINE.
039500     WRITE    ET-PRINT-LINE.
039600     MOVE     SPACES TO ET-PRINT-LINE.
039650     MOVE     WS-GRAND-COUNT TO WS-GRAND-COUNT-ED.
039700     STRING   "TOTAL EXPENSE COUNT:     " DELIMITED BY SIZE
039800              WS-GRAND-COUNT-ED           DELIMITED BY SIZE
039900              INTO PBN-TITLE.
040000     WRITE    ET-PRINT-LINE.
040100     MOVE     SPACES TO ET-PRINT-LINE.
040200     MOVE     WS-GRAND-AMOUNT TO WS-ALERT-AMOUNT-ED.
040300     STRING   "TOTAL AMOUNT:            " DELIMITED BY SIZE
040400              WS-ALERT-AMOUNT-ED          DELIMITED BY SIZE
040500              INTO PBN-TITLE.
040600     WRITE    ET-PRINT-LINE.
040700*
040800     IF       RPT-ALERT-COUNT GREATER THAN ZERO
040900              MOVE     SPACES TO ET-PRINT-LINE
041000              WRITE    ET-PRINT-LINE
041100              MOVE     SPACES TO ET-PRINT-LINE
041200              MOVE     "ALERTS:" TO PBN-TITLE
041300              WRITE    ET-PRINT-LINE
041400              PERFORM  AA075-WRITE-ALERT-LINES THRU AA075-EXIT.
041500*
041600 AA070-EXIT.  EXIT SECTION.
041700*
041800 AA075-WRITE-ALERT-LINES     SECTION.
041900*************************************
042000*
042100     PERFORM  AA076-WRITE-ONE-ALERT THRU AA076-EXIT
042200              VARYING RPT-ALERT-IDX FROM 1 BY 1
042300              UNTIL RPT-ALERT-IDX GREATER THAN RPT-ALERT-COUNT.
042400*
042500 AA075-EXIT.  EXIT SECTION.
042600*
042700 AA076-WRITE-ONE-ALERT.
042800     MOVE     SPACES TO ET-PRINT-LINE.
042900     MOVE     RPT-ALERT-TEXT (RPT-ALERT-IDX) TO PBN-TITLE.
043000     WRITE    ET-PRINT-LINE.
043100*
043200 AA076-EXIT.  EXIT.
043300*
043400 ZZ080-EVALUATE-USR-MESSAGE  SECTION.
043500*************************************
043600*
043700     COPY "wsetfst.cob" REPLACING MSG    BY WS-EVAL-MSG
043800                                 STATUS  BY ET-USR-STATUS.
043900*
044000 ZZ080-EXIT.  EXIT SECTION.
044100*
044200 ZZ081-EVALUATE-EXP-MESSAGE  SECTION.
044300*************************************
044400*
044500     COPY "wsetfst.cob" REPLACING MSG    BY WS-EVAL-MSG
044600                                 STATUS  BY ET-EXP-STATUS.
044700*
044800 ZZ081-EXIT.  EXIT SECTION.
044900*
