000100*****************************************************************
000200*                                                               *
000300*                   USER REGISTRATION                           *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.         ETUSRAD.
001100*
001200     AUTHOR.             V B COEN.
001300*
001400     INSTALLATION.       APPLEWOOD COMPUTERS.
001500*
001600     DATE-WRITTEN.       21/10/1991.
001700*
001800     DATE-COMPILED.
001900*
002000     SECURITY.           COPYRIGHT (C) 1991-2026, VINCENT B COEN.
002100*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002200*                        LICENSE.  SEE THE FILE COPYING FOR
002300*                        DETAILS.
002400*
002500*   REMARKS.            USER REGISTRATION FOR THE PERSONAL
002600*                       EXPENSE TRACKER SUITE.
002700*
002800*                       ENFORCES USR-NAME UNIQUENESS, ASSIGNS THE
002900*                       NEXT USR-ID FROM ET-CONTROL-FILE AND
003000*                       WRITES A NEW ET-USER-RECORD.  PASSWORD
003100*                       ARRIVES ALREADY ENCODED - THIS PROGRAM
003200*                       DOES NOT KNOW OR CARE HOW.
003300*
003400*   VERSION.            SEE PROG-NAME IN WS.
003500*
003600*   CALLED MODULES.     NONE.
003700*
003800*   FILES USED :
003900*                       ETUSR.   USER MASTER.
004000*                       ETCTL.   NEXT-NUMBER CONTROL.
004100*
004200*   ERROR MESSAGES USED.
004300*   SYSTEM WIDE:
004400*                       SY001, SY010.
004500*   PROGRAM SPECIFIC:
004600*                       ET001 - ET003.
004700*
004800*  CHANGES:
004900*  21/10/91 VBC - 1.00 CREATED.
005000*  04/11/91 VBC - 1.01 ADDED DUPLICATE NAME CHECK AHEAD OF THE
005100*                      NEXT-NUMBER READ SO A REJECTED REQUEST
005200*                      DOES NOT BURN A USR-ID.
005300*  19/01/92 VBC - 1.02 CTL FILE OPENED I-O THROUGHOUT INSTEAD OF
005400*                      CLOSE/REOPEN BETWEEN READ AND REWRITE.
005500*  02/09/98 VBC - 1.03 Y2K - USR-ID AND ALL DATES IN THIS SUITE
005600*                      CONFIRMED CENTURY-SAFE, NO 2-DIGIT YEARS
005700*                      HELD ANYWHERE IN ET-USER-RECORD.
005800*  17/03/99 VBC - 1.04 Y2K SIGN-OFF - RE-RUN OF ABOVE AGAINST
005900*                      TEST DATA STRADDLING 1999/2000 - CLEAN.
006000*  14/06/05 VBC - 1.05 REQ 4471 - REJECT REASON TEXT NOW SET
006100*                      EVEN WHEN THE CALLER IGNORES ET-RETURN-CODE.
006200*  02/02/26 VBC - 1.06 REQ 5290 - MOVED OFF SCREEN I-O ENTIRELY,
006300*                      JOB PARAMETERS REPLACE THE INTERACTIVE
006400*                      PROMPT PAIR THAT USED TO SIT HERE.
006450*  18/02/26 VBC - 1.07 GROWTH FILLER IN ET-USER-RECORD NAMED
006460*                      USR-FILLER - CLEAR-ON-WRITE WAS REFERENCING
006470*                      PLAIN FILLER, WHICH THE PROCEDURE DIVISION
006480*                      CANNOT DO.
006500*
006600*****************************************************************
006700*
006800 ENVIRONMENT             DIVISION.
006900*================================
007000*
007100 CONFIGURATION           SECTION.
007200 COPY "wsetenv.cob".
007300*
007400 INPUT-OUTPUT            SECTION.
007500 FILE-CONTROL.
007600 COPY "seletusr.cob".
007700 COPY "seletctl.cob".
007800*
007900 DATA                    DIVISION.
008000*================================
008100*
008200 FILE                    SECTION.
008300*
008400 COPY "fdetusr.cob".
008500 COPY "fdetctl.cob".
008600*
008700 WORKING-STORAGE         SECTION.
008800*-----------------------
008900*
009000 77  PROG-NAME               PIC X(17)     VALUE "ETUSRAD  (1.07)".
009100*
009200 01  WS-DATA.
009300     03  ET-USR-STATUS       PIC XX        VALUE ZERO.
009400     03  ET-CTL-STATUS       PIC XX        VALUE ZERO.
009500     03  WS-EOF-USER-FLAG    PIC X         VALUE "N".
009600         88  WS-EOF-USER               VALUE "Y".
009700     03  WS-FOUND-FLAG       PIC X         VALUE "N".
009800         88  WS-NAME-FOUND             VALUE "Y".
009900     03  FILLER              PIC X(10)     VALUE SPACES.
010000*
010100 01  CTL-RRN-KEY             PIC 9         COMP.
010200*
010250 COPY "wsetdt.cob".
011300*
011400 01  ERROR-MESSAGES.
011500*    SYSTEM WIDE
011600     03  SY001           PIC X(46) VALUE
011700         "SY001 ABORTING RUN - SEE ET-REJECT-TEXT".
011800     03  SY010           PIC X(30) VALUE
011900         "SY010 FILE OPEN FAILED - ".
012000*    MODULE SPECIFIC
012100     03  ET001           PIC X(30) VALUE
012200         "ET001 USER FILE OPEN ERROR - ".
012300     03  ET002           PIC X(31) VALUE
012400         "ET002 CONTROL FILE OPEN ERROR - ".
012500     03  ET003           PIC X(28) VALUE
012600         "ET003 USERNAME ALREADY EXISTS".
012650     03  FILLER          PIC X(10) VALUE SPACES.
012700*
012800 01  WS-EVAL-MSG             PIC X(25) VALUE SPACES.
012900*
013000 LINKAGE                 SECTION.
013100************************
013200*
013300 COPY "wsetprm.cob".
013400 COPY "wsetcall.cob".
013500*
013600 PROCEDURE DIVISION USING ET-PARM-CARD
013700                          ET-CALLING-DATA.
013800*
013900 AA000-MAIN                  SECTION.
014000*************************************
014100*
014200     MOVE     ZERO         TO ET-RETURN-CODE.
014300     MOVE     ZERO         TO ET-REJECT-REASON.
014400     MOVE     SPACES       TO ET-REJECT-TEXT.
014410     ACCEPT   WS-RUN-DATE-YYMMDD FROM DATE.
014420     MOVE     WS-RUN-DATE-UK-DD  TO WS-RUN-DATE-PR-DD.
014430     MOVE     WS-RUN-DATE-UK-MM  TO WS-RUN-DATE-PR-MM.
014440     COMPUTE  WS-RUN-DATE-PR-CCYY = WS-RUN-CENTURY * 100
014450                                    + WS-RUN-DATE-UK-YY.
014460     DISPLAY  "ETUSRAD RUN " WS-RUN-DATE-PRINT UPON CONSOLE.
014500     PERFORM  AA010-OPEN-ET-FILES THRU AA010-EXIT.
014600     IF       ET-REQUEST-REJECTED
014700              GO TO AA000-EXIT.
014800*
014900     PERFORM  AA020-CHECK-DUPLICATE-NAME THRU AA020-EXIT.
015000     IF       ET-REQUEST-REJECTED
015100              GO TO AA090-CLOSE-FILES.
015200*
015300     PERFORM  AA030-WRITE-USER-RECORD THRU AA030-EXIT.
015400*
015500 AA090-CLOSE-FILES.
015600     CLOSE    ET-USER-FILE
015700              ET-CONTROL-FILE.
015800*
015900 AA000-EXIT.  EXIT SECTION.
016000*
016100 AA010-OPEN-ET-FILES         SECTION.
016200*************************************
016300*
016400     OPEN     I-O ET-USER-FILE.
016500     IF       ET-USR-STATUS NOT = "00"
016600              PERFORM  ZZ040-EVALUATE-MESSAGE
016700              DISPLAY  ET001  ET-USR-STATUS  WS-EVAL-MSG
016800                       UPON CONSOLE
016900              SET      ET-REJECT-FILE-ERROR TO TRUE
017000              MOVE     4 TO ET-RETURN-CODE
017100              GO TO AA010-EXIT.
017200*
017300     OPEN     I-O ET-CONTROL-FILE.
017400     IF       ET-CTL-STATUS NOT = "00"
017500              PERFORM  ZZ040-EVALUATE-MESSAGE
017600              DISPLAY  ET002  ET-CTL-STATUS  WS-EVAL-MSG
017700                       UPON CONSOLE
017800              CLOSE    ET-USER-FILE
017900              SET      ET-REJECT-FILE-ERROR TO TRUE
018000              MOVE     4 TO ET-RETURN-CODE
018100              GO TO AA010-EXIT.
018200*
018300 AA010-EXIT.  EXIT SECTION.
018400*
018500 AA020-CHECK-DUPLICATE-NAME  SECTION.
018600*************************************
018700*
018800*   NO ALTERNATE KEY ON USR-NAME SO WE SCAN THE MASTER, SAME
018900*   TECHNIQUE THE OLD CHECK REGISTER PROGRAM USED TO MATCH A
019000*   TRANSACTION TO ITS MASTER RECORD.
019100*
019200     MOVE     "N" TO WS-FOUND-FLAG.
019300     MOVE     "N" TO WS-EOF-USER-FLAG.
019400     MOVE     LOW-VALUES TO USR-ID.
019500     START    ET-USER-FILE KEY NOT LESS THAN USR-ID
019600              INVALID KEY
019700                       MOVE "Y" TO WS-EOF-USER-FLAG.
019800*
019900     PERFORM  AA021-READ-NEXT-USER THRU AA021-EXIT
020000              UNTIL WS-EOF-USER OR WS-NAME-FOUND.
020100*
020200     IF       WS-NAME-FOUND
020300              SET      ET-REJECT-DUPLICATE TO TRUE
020400              MOVE     4 TO ET-RETURN-CODE
020500              STRING   ET003 DELIMITED BY SIZE
020600                       INTO ET-REJECT-TEXT.
020700*
020800 AA020-EXIT.  EXIT SECTION.
020900*
021000 AA021-READ-NEXT-USER.
021100     READ     ET-USER-FILE NEXT RECORD
021200              AT END
021300                       MOVE "Y" TO WS-EOF-USER-FLAG
021400                       GO TO AA021-EXIT.
021500     IF       USR-NAME = ET-PRM-USER-NAME
021600              MOVE "Y" TO WS-FOUND-FLAG.
021700*
021800 AA021-EXIT.  EXIT.
021900*
022000 AA030-WRITE-USER-RECORD     SECTION.
022100*************************************
022200*
022300     MOVE     1 TO CTL-RRN-KEY.
022400     READ     ET-CONTROL-FILE
022410              INVALID KEY
022420                       MOVE ZERO TO CTL-NEXT-USR-ID
022430                                    CTL-NEXT-CAT-ID
022440                                    CTL-NEXT-EXP-ID.
022600*
022700     ADD      1 TO CTL-NEXT-USR-ID.
022800     MOVE     CTL-NEXT-USR-ID TO USR-ID.
022900     MOVE     ET-PRM-USER-NAME     TO USR-NAME.
023000     MOVE     ET-PRM-USER-PASSWORD TO USR-PASSWORD.
023100     MOVE     SPACES               TO USR-FILLER.
023200*
023300     WRITE    ET-USER-RECORD
023400              INVALID KEY
023500                       SET  ET-REJECT-FILE-ERROR TO TRUE
023600                       MOVE 8 TO ET-RETURN-CODE
023700                       GO TO AA030-EXIT.
023800*
023900     MOVE     1 TO CTL-RRN-KEY.
024000     REWRITE  ET-CONTROL-RECORD
024100              INVALID KEY
024200                       WRITE ET-CONTROL-RECORD
024300                             INVALID KEY
024400                                      SET ET-REJECT-FILE-ERROR TO TRUE
024500                                      MOVE 8 TO ET-RETURN-CODE.
024600*
024700 AA030-EXIT.  EXIT SECTION.
024800*
024900 ZZ040-EVALUATE-MESSAGE      SECTION.
025000*************************************
025100*
025200     COPY "wsetfst.cob" REPLACING MSG    BY WS-EVAL-MSG
025300                                 STATUS  BY ET-USR-STATUS.
025400*
025500 ZZ040-EXIT.  EXIT SECTION.
025600*
