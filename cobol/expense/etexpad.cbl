000100*****************************************************************
000200*                                                               *
000300*                   EXPENSE ENTRY                               *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.         ETEXPAD.
001100*
001200     AUTHOR.             V B COEN.
001300*
001400     INSTALLATION.       APPLEWOOD COMPUTERS.
001500*
001600     DATE-WRITTEN.       30/10/1991.
001700*
001800     DATE-COMPILED.
001900*
002000     SECURITY.           COPYRIGHT (C) 1991-2026, VINCENT B COEN.
002100*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002200*                        LICENSE.  SEE THE FILE COPYING FOR
002300*                        DETAILS.
002400*
002500*   REMARKS.            RECORDS ONE EXPENSE AGAINST A USER AND A
002600*                       CATEGORY FOR THE PERSONAL EXPENSE TRACKER
002700*                       SUITE.
002800*
002900*                       CHECKS THE USER AND CATEGORY BOTH EXIST,
003000*                       CHECKS THE AMOUNT IS GREATER THAN ZERO,
003100*                       THEN ASSIGNS THE NEXT EXP-ID AND APPENDS
003200*                       TO THE EXPENSE LEDGER.  THE CATEGORY NAME
003300*                       IS CARRIED ON THE EXPENSE RECORD ITSELF
003400*                       SO THE MONTHLY REPORT DOES NOT HAVE TO
003500*                       GO BACK TO THE CATEGORY MASTER, THE SAME
003600*                       TRICK THE OLD CHECK REGISTER USED TO
003700*                       CARRY THE DEDUCTION DESCRIPTION.
003800*
003900*   VERSION.            SEE PROG-NAME IN WS.
004000*
004100*   CALLED MODULES.     NONE.
004200*
004300*   FILES USED :
004400*                       ETUSR.   USER MASTER (READ ONLY).
004500*                       ETCAT.   CATEGORY MASTER (READ ONLY).
004600*                       ETEXP.   EXPENSE LEDGER (EXTEND).
004700*                       ETCTL.   NEXT-NUMBER CONTROL.
004800*
004900*   ERROR MESSAGES USED.
005000*   SYSTEM WIDE:
005100*                       SY001, SY010.
005200*   PROGRAM SPECIFIC:
005300*                       ET201 - ET206.
005400*
005500*  CHANGES:
005600*  30/10/91 VBC - 1.00 CREATED.
005700*  06/11/91 VBC - 1.01 AMOUNT MUST NOW BE GREATER THAN ZERO, WAS
005800*                      ONLY CHECKING NOT-NEGATIVE.
005900*  02/09/98 VBC - 1.02 Y2K REVIEW OF EXP-DATE - CCYY ALREADY
006000*                      HELD 4-DIGIT, NO CHANGE REQUIRED.
006100*  17/03/99 VBC - 1.03 Y2K SIGN-OFF, CLEAN.
006200*  12/07/09 VBC - 1.04 REQ 4890 - CATEGORY NAME NOW COPIED ONTO
006300*                      THE EXPENSE RECORD AT ENTRY TIME INSTEAD
006400*                      OF BEING RESOLVED AGAIN BY THE REPORT.
006500*  30/10/25 VBC - 1.05 REQ 5290 - JOB PARAMETERS REPLACE THE
006600*                      OLD ENTRY SCREEN, EXP-DATE NOW ARRIVES
006700*                      PREVALIDATED BY THE CALLER.
006750*  18/02/26 VBC - 1.06 GROWTH FILLER IN ET-EXPENSE-RECORD NAMED
006760*                      EXP-FILLER - CLEAR-ON-WRITE WAS REFERENCING
006770*                      PLAIN FILLER, WHICH THE PROCEDURE DIVISION
006780*                      CANNOT DO.
006790*  25/02/26 VBC - 1.07 THE EOF SWITCHES FOR BOTH THE USER AND
006791*                      CATEGORY LOOKUPS WERE BEING CLEARED AFTER
006792*                      THE START, NOT BEFORE - ON AN EMPTY MASTER
006793*                      A FAILED START'S "Y" SETTING WAS WIPED OUT
006794*                      AND THE READ-NEXT LOOP HAD NO RELIABLE WAY
006795*                      TO STOP.  BOTH SWITCHES NOW CLEARED AHEAD
006796*                      OF THEIR START, AS ETUSRAD/ETCATAD ALWAYS
006797*                      DID IT.
006800*
006900*****************************************************************
007000*
007100 ENVIRONMENT             DIVISION.
007200*================================
007300*
007400 CONFIGURATION           SECTION.
007500 COPY "wsetenv.cob".
007600*
007700 INPUT-OUTPUT            SECTION.
007800 FILE-CONTROL.
007900 COPY "seletusr.cob".
008000 COPY "seletcat.cob".
008100 COPY "seletexp.cob".
008200 COPY "seletctl.cob".
008300*
008400 DATA                    DIVISION.
008500*================================
008600*
008700 FILE                    SECTION.
008800*
008900 COPY "fdetusr.cob".
009000 COPY "fdetcat.cob".
009100 COPY "fdetexp.cob".
009200 COPY "fdetctl.cob".
009300*
009400 WORKING-STORAGE         SECTION.
009500*-----------------------
009600*
009700 77  PROG-NAME               PIC X(17)     VALUE "ETEXPAD  (1.07)".
009800*
009900 01  WS-DATA.
010000     03  ET-USR-STATUS       PIC XX        VALUE ZERO.
010010     03  ET-CAT-STATUS       PIC XX        VALUE ZERO.
010020     03  ET-EXP-STATUS       PIC XX        VALUE ZERO.
010030     03  ET-CTL-STATUS       PIC XX        VALUE ZERO.
010040     03  WS-EOF-USER-FLAG    PIC X         VALUE "N".
010050         88  WS-EOF-USER               VALUE "Y".
010060     03  WS-EOF-CAT-FLAG     PIC X         VALUE "N".
010070         88  WS-EOF-CAT                VALUE "Y".
010080     03  WS-FOUND-FLAG       PIC X         VALUE "N".
010090         88  WS-NAME-FOUND             VALUE "Y".
010100     03  FILLER              PIC X(10)     VALUE SPACES.
010500*
010600 01  CTL-RRN-KEY             PIC 9         COMP.
010700*
010750 COPY "wsetdt.cob".
011800*
011900 01  ERROR-MESSAGES.
012000*    SYSTEM WIDE
012100     03  SY001           PIC X(46) VALUE
012200         "SY001 ABORTING RUN - SEE ET-REJECT-TEXT".
012300     03  SY010           PIC X(30) VALUE
012400         "SY010 FILE OPEN FAILED - ".
012500*    MODULE SPECIFIC
012600     03  ET201           PIC X(30) VALUE
012700         "ET201 USER FILE OPEN ERROR - ".
012800     03  ET202           PIC X(34) VALUE
012900         "ET202 CATEGORY FILE OPEN ERROR - ".
013000     03  ET203           PIC X(33) VALUE
013100         "ET203 EXPENSE FILE OPEN ERROR - ".
013200     03  ET204           PIC X(31) VALUE
013300         "ET204 CONTROL FILE OPEN ERROR - ".
013400     03  ET205           PIC X(20) VALUE
013500         "ET205 USER NOT FOUND".
013600     03  ET206           PIC X(24) VALUE
013700         "ET206 CATEGORY NOT FOUND".
013800     03  ET207           PIC X(31) VALUE
013900         "ET207 AMOUNT MUST BE POSITIVE".
013950     03  FILLER          PIC X(10) VALUE SPACES.
014000*
014100 01  WS-EVAL-MSG             PIC X(25) VALUE SPACES.
014200*
014300 LINKAGE                 SECTION.
014400************************
014500*
014600 COPY "wsetprm.cob".
014700 COPY "wsetcall.cob".
014800*
014900 PROCEDURE DIVISION USING ET-PARM-CARD
015000                          ET-CALLING-DATA.
015100*
015200 AA000-MAIN                  SECTION.
015300*************************************
015400*
015500     MOVE     ZERO         TO ET-RETURN-CODE.
015600     MOVE     ZERO         TO ET-REJECT-REASON.
015700     MOVE     SPACES       TO ET-REJECT-TEXT.
015710     ACCEPT   WS-RUN-DATE-YYMMDD FROM DATE.
015720     MOVE     WS-RUN-DATE-UK-DD  TO WS-RUN-DATE-PR-DD.
015730     MOVE     WS-RUN-DATE-UK-MM  TO WS-RUN-DATE-PR-MM.
015740     COMPUTE  WS-RUN-DATE-PR-CCYY = WS-RUN-CENTURY * 100
015750                                    + WS-RUN-DATE-UK-YY.
015760     DISPLAY  "ETEXPAD RUN " WS-RUN-DATE-PRINT UPON CONSOLE.
015800     PERFORM  AA010-OPEN-ET-FILES THRU AA010-EXIT.
015900     IF       ET-REQUEST-REJECTED
016000              GO TO AA000-EXIT.
016100*
016200     PERFORM  AA020-VALIDATE-REQUEST THRU AA020-EXIT.
016300     IF       ET-REQUEST-REJECTED
016400              GO TO AA090-CLOSE-FILES.
016500*
016600     PERFORM  AA030-WRITE-EXPENSE-RECORD THRU AA030-EXIT.
016700*
016800 AA090-CLOSE-FILES.
016900     CLOSE    ET-USER-FILE
017000              ET-CATEGORY-FILE
017100              ET-EXPENSE-FILE
017200              ET-CONTROL-FILE.
017300*
017400 AA000-EXIT.  EXIT SECTION.
017500*
017600 AA010-OPEN-ET-FILES         SECTION.
017700*************************************
017800*
017900     OPEN     INPUT ET-USER-FILE.
018000     IF       ET-USR-STATUS NOT = "00"
018100              PERFORM  ZZ070-EVALUATE-USR-MESSAGE
018200              DISPLAY  ET201  ET-USR-STATUS  WS-EVAL-MSG
018300                       UPON CONSOLE
018400              SET      ET-REJECT-FILE-ERROR TO TRUE
018500              MOVE     4 TO ET-RETURN-CODE
018600              GO TO AA010-EXIT.
018700*
018800     OPEN     INPUT ET-CATEGORY-FILE.
018900     IF       ET-CAT-STATUS NOT = "00"
019000              PERFORM  ZZ071-EVALUATE-CAT-MESSAGE
019100              DISPLAY  ET202  ET-CAT-STATUS  WS-EVAL-MSG
019200                       UPON CONSOLE
019300              CLOSE    ET-USER-FILE
019400              SET      ET-REJECT-FILE-ERROR TO TRUE
019500              MOVE     4 TO ET-RETURN-CODE
019600              GO TO AA010-EXIT.
019700*
019800     OPEN     EXTEND ET-EXPENSE-FILE.
019900     IF       ET-EXP-STATUS NOT = "00" AND ET-EXP-STATUS NOT = "05"
020000              PERFORM  ZZ072-EVALUATE-EXP-MESSAGE
020100              DISPLAY  ET203  ET-EXP-STATUS  WS-EVAL-MSG
020200                       UPON CONSOLE
020300              CLOSE    ET-USER-FILE ET-CATEGORY-FILE
020400              SET      ET-REJECT-FILE-ERROR TO TRUE
020500              MOVE     4 TO ET-RETURN-CODE
020600              GO TO AA010-EXIT.
020700*
020800     OPEN     I-O ET-CONTROL-FILE.
020900     IF       ET-CTL-STATUS NOT = "00"
021000              PERFORM  ZZ073-EVALUATE-CTL-MESSAGE
021100              DISPLAY  ET204  ET-CTL-STATUS  WS-EVAL-MSG
021200                       UPON CONSOLE
021300              CLOSE    ET-USER-FILE ET-CATEGORY-FILE ET-EXPENSE-FILE
021400              SET      ET-REJECT-FILE-ERROR TO TRUE
021500              MOVE     4 TO ET-RETURN-CODE
021600              GO TO AA010-EXIT.
021700*
021800 AA010-EXIT.  EXIT SECTION.
021900*
022000 AA020-VALIDATE-REQUEST      SECTION.
022100*************************************
022200*
022300     MOVE     ET-PRM-USER-NAME TO USR-NAME OF ET-USER-RECORD.
022400*                    RESOLVE USER BY SEQUENTIAL SCAN, THE MASTER
022500*                    HAS NO SUPPORTING ALTERNATE KEY.
022600     MOVE     "N" TO WS-FOUND-FLAG.
022650     MOVE     "N" TO WS-EOF-USER-FLAG.
022700     MOVE     LOW-VALUES TO USR-ID.
022800     START    ET-USER-FILE KEY NOT LESS THAN USR-ID
022900              INVALID KEY
023000                       MOVE "Y" TO WS-EOF-USER-FLAG.
023200     PERFORM  AA021-READ-NEXT-USER THRU AA021-EXIT
023300              UNTIL WS-EOF-USER OR WS-NAME-FOUND.
023400     IF       NOT WS-NAME-FOUND
023500              SET      ET-REJECT-USER-NOT-FOUND TO TRUE
023600              MOVE     4 TO ET-RETURN-CODE
023700              STRING   ET205 DELIMITED BY SIZE
023800                       INTO ET-REJECT-TEXT
023900              GO TO AA020-EXIT.
024000*
024100     MOVE     ET-PRM-CAT-NAME TO CAT-NAME OF ET-CATEGORY-RECORD.
024200     MOVE     "N" TO WS-FOUND-FLAG.
024250     MOVE     "N" TO WS-EOF-CAT-FLAG.
024300     MOVE     LOW-VALUES TO CAT-ID.
024400     START    ET-CATEGORY-FILE KEY NOT LESS THAN CAT-ID
024500              INVALID KEY
024600                       MOVE "Y" TO WS-EOF-CAT-FLAG.
024800     PERFORM  AA022-READ-NEXT-CAT THRU AA022-EXIT
024900              UNTIL WS-EOF-CAT OR WS-NAME-FOUND.
025000     IF       NOT WS-NAME-FOUND
025100              SET      ET-REJECT-CAT-NOT-FOUND TO TRUE
025200              MOVE     4 TO ET-RETURN-CODE
025300              STRING   ET206 DELIMITED BY SIZE
025400                       INTO ET-REJECT-TEXT
025500              GO TO AA020-EXIT.
025600*
025700     IF       ET-PRM-AMOUNT NOT GREATER THAN ZERO
025800              SET      ET-REJECT-BAD-AMOUNT TO TRUE
025900              MOVE     4 TO ET-RETURN-CODE
026000              STRING   ET207 DELIMITED BY SIZE
026100                       INTO ET-REJECT-TEXT.
026200*
026300 AA020-EXIT.  EXIT SECTION.
026400*
026500 AA021-READ-NEXT-USER.
026600     READ     ET-USER-FILE NEXT RECORD
026700              AT END
026800                       MOVE "Y" TO WS-EOF-USER-FLAG
026900                       GO TO AA021-EXIT.
027000     IF       USR-NAME = ET-PRM-USER-NAME
027100              MOVE "Y" TO WS-FOUND-FLAG.
027200*
027300 AA021-EXIT.  EXIT.
027400*
027500 AA022-READ-NEXT-CAT.
027600     READ     ET-CATEGORY-FILE NEXT RECORD
027700              AT END
027800                       MOVE "Y" TO WS-EOF-CAT-FLAG
027900                       GO TO AA022-EXIT.
028000     IF       CAT-NAME = ET-PRM-CAT-NAME
028100              MOVE "Y" TO WS-FOUND-FLAG.
028200*
028300 AA022-EXIT.  EXIT.
028400*
028500 AA030-WRITE-EXPENSE-RECORD  SECTION.
028600*************************************
028700*
028800     MOVE     1 TO CTL-RRN-KEY.
028900     READ     ET-CONTROL-FILE
029000              INVALID KEY
029100                       MOVE ZERO TO CTL-NEXT-USR-ID
029200                                    CTL-NEXT-CAT-ID
029300                                    CTL-NEXT-EXP-ID.
029400*
029500     ADD      1 TO CTL-NEXT-EXP-ID.
029600     MOVE     CTL-NEXT-EXP-ID      TO EXP-ID.
029700     MOVE     USR-ID OF ET-USER-RECORD     TO EXP-USER-ID.
029800     MOVE     CAT-ID OF ET-CATEGORY-RECORD TO EXP-CAT-ID.
029900     MOVE     CAT-NAME OF ET-CATEGORY-RECORD TO EXP-CAT-NAME.
030000     MOVE     ET-PRM-AMOUNT        TO EXP-AMOUNT.
030100     MOVE     ET-PRM-EXP-DATE      TO EXP-DATE.
030200     MOVE     ET-PRM-DESCR         TO EXP-DESCR.
030300     MOVE     SPACES               TO EXP-FILLER.
030400*
030500     WRITE    ET-EXPENSE-RECORD.
030600     IF       ET-EXP-STATUS NOT = "00"
030700              SET      ET-REJECT-FILE-ERROR TO TRUE
030800              MOVE     8 TO ET-RETURN-CODE
030900              GO TO AA030-EXIT.
031000*
031100     MOVE     1 TO CTL-RRN-KEY.
031200     REWRITE  ET-CONTROL-RECORD
031300              INVALID KEY
031400                       WRITE ET-CONTROL-RECORD
031500                             INVALID KEY
031600                                      SET ET-REJECT-FILE-ERROR TO TRUE
031700                                      MOVE 8 TO ET-RETURN-CODE.
031800*
031900 AA030-EXIT.  EXIT SECTION.
032000*
032100 ZZ070-EVALUATE-USR-MESSAGE  SECTION.
032200*************************************
032300*
032400     COPY "wsetfst.cob" REPLACING MSG    BY WS-EVAL-MSG
032500                                 STATUS  BY ET-USR-STATUS.
032600*
032700 ZZ070-EXIT.  EXIT SECTION.
032800*
032900 ZZ071-EVALUATE-CAT-MESSAGE  SECTION.
033000*************************************
033100*
033200     COPY "wsetfst.cob" REPLACING MSG    BY WS-EVAL-MSG
033300                                 STATUS  BY ET-CAT-STATUS.
033400*
033500 ZZ071-EXIT.  EXIT SECTION.
033600*
033700 ZZ072-EVALUATE-EXP-MESSAGE  SECTION.
033800*************************************
033900*
034000     COPY "wsetfst.cob" REPLACING MSG    BY WS-EVAL-MSG
034100                                 STATUS  BY ET-EXP-STATUS.
034200*
034300 ZZ072-EXIT.  EXIT SECTION.
034400*
034500 ZZ073-EVALUATE-CTL-MESSAGE  SECTION.
034600*************************************
034700*
034800     COPY "wsetfst.cob" REPLACING MSG    BY WS-EVAL-MSG
034900                                 STATUS  BY ET-CTL-STATUS.
035000*
035100 ZZ073-EXIT.  EXIT SECTION.
035200*
