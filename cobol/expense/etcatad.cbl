000100*****************************************************************
000200*                                                               *
000300*                   CATEGORY CREATION                           *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.         ETCATAD.
001100*
001200     AUTHOR.             V B COEN.
001300*
001400     INSTALLATION.       APPLEWOOD COMPUTERS.
001500*
001600     DATE-WRITTEN.       23/10/1991.
001700*
001800     DATE-COMPILED.
001900*
002000     SECURITY.           COPYRIGHT (C) 1991-2026, VINCENT B COEN.
002100*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002200*                        LICENSE.  SEE THE FILE COPYING FOR
002300*                        DETAILS.
002400*
002500*   REMARKS.            CREATES A SPENDING CATEGORY FOR THE
002600*                       PERSONAL EXPENSE TRACKER SUITE.
002700*
002800*                       ENFORCES CAT-NAME UNIQUENESS AND ASSIGNS
002900*                       THE NEXT CAT-ID FROM ET-CONTROL-FILE.
003000*                       CATEGORIES ARE NOT OWNED BY A USER - THE
003100*                       SAME LIST IS SHARED ACROSS THE WHOLE
003200*                       SUITE, MUCH AS THE OLD DEDUCTION CODE
003300*                       TABLE WAS SHARED ACROSS ALL EMPLOYEES.
003400*
003500*   VERSION.            SEE PROG-NAME IN WS.
003600*
003700*   CALLED MODULES.     NONE.
003800*
003900*   FILES USED :
004000*                       ETCAT.   CATEGORY MASTER.
004100*                       ETCTL.   NEXT-NUMBER CONTROL.
004200*
004300*   ERROR MESSAGES USED.
004400*   SYSTEM WIDE:
004500*                       SY001, SY010.
004600*   PROGRAM SPECIFIC:
004700*                       ET101 - ET103.
004800*
004900*  CHANGES:
005000*  23/10/91 VBC - 1.00 CREATED.
005100*  04/11/91 VBC - 1.01 DUPLICATE NAME CHECK MOVED AHEAD OF THE
005200*                      NEXT-NUMBER READ, SAME FIX AS ETUSRAD.
005300*  02/09/98 VBC - 1.02 Y2K REVIEW - NO 2-DIGIT YEARS IN THIS
005400*                      RECORD, NO CHANGE REQUIRED.
005500*  17/03/99 VBC - 1.03 Y2K SIGN-OFF, CLEAN.
005600*  30/10/25 VBC - 1.04 REQ 5290 - JOB PARAMETERS REPLACE THE
005700*                      OLD MENU-DRIVEN ENTRY SCREEN.
005750*  18/02/26 VBC - 1.05 GROWTH FILLER IN ET-CATEGORY-RECORD NAMED
005760*                      CAT-FILLER - CLEAR-ON-WRITE WAS REFERENCING
005770*                      PLAIN FILLER, WHICH THE PROCEDURE DIVISION
005780*                      CANNOT DO.
005800*
005900*****************************************************************
006000*
006100 ENVIRONMENT             DIVISION.
006200*================================
006300*
006400 CONFIGURATION           SECTION.
006500 COPY "wsetenv.cob".
006600*
006700 INPUT-OUTPUT            SECTION.
006800 FILE-CONTROL.
006900 COPY "seletcat.cob".
007000 COPY "seletctl.cob".
007100*
007200 DATA                    DIVISION.
007300*================================
007400*
007500 FILE                    SECTION.
007600*
007700 COPY "fdetcat.cob".
007800 COPY "fdetctl.cob".
007900*
008000 WORKING-STORAGE         SECTION.
008100*-----------------------
008200*
008300 77  PROG-NAME               PIC X(17)     VALUE "ETCATAD  (1.05)".
008400*
008500 01  WS-DATA.
008600     03  ET-CAT-STATUS       PIC XX        VALUE ZERO.
008700     03  ET-CTL-STATUS       PIC XX        VALUE ZERO.
008800     03  WS-EOF-CAT-FLAG     PIC X         VALUE "N".
008900         88  WS-EOF-CAT                VALUE "Y".
009000     03  WS-FOUND-FLAG       PIC X         VALUE "N".
009100         88  WS-NAME-FOUND             VALUE "Y".
009200     03  FILLER              PIC X(10)     VALUE SPACES.
009300*
009400 01  CTL-RRN-KEY             PIC 9         COMP.
009500*
009550 COPY "wsetdt.cob".
010600*
010700 01  ERROR-MESSAGES.
010800*    SYSTEM WIDE
010900     03  SY001           PIC X(46) VALUE
011000         "SY001 ABORTING RUN - SEE ET-REJECT-TEXT".
011100     03  SY010           PIC X(30) VALUE
011200         "SY010 FILE OPEN FAILED - ".
011300*    MODULE SPECIFIC
011400     03  ET101           PIC X(34) VALUE
011500         "ET101 CATEGORY FILE OPEN ERROR - ".
011600     03  ET102           PIC X(31) VALUE
011700         "ET102 CONTROL FILE OPEN ERROR - ".
011800     03  ET103           PIC X(32) VALUE
011900         "ET103 CATEGORY NAME ALREADY EXISTS".
011950     03  FILLER          PIC X(10) VALUE SPACES.
012000*
012100 01  WS-EVAL-MSG             PIC X(25) VALUE SPACES.
012200*
012300 LINKAGE                 SECTION.
012400************************
012500*
012600 COPY "wsetprm.cob".
012700 COPY "wsetcall.cob".
012800*
012900 PROCEDURE DIVISION USING ET-PARM-CARD
013000                          ET-CALLING-DATA.
013100*
013200 AA000-MAIN                  SECTION.
013300*************************************
013400*
013500     MOVE     ZERO         TO ET-RETURN-CODE.
013600     MOVE     ZERO         TO ET-REJECT-REASON.
013700     MOVE     SPACES       TO ET-REJECT-TEXT.
013710     ACCEPT   WS-RUN-DATE-YYMMDD FROM DATE.
013720     MOVE     WS-RUN-DATE-UK-DD  TO WS-RUN-DATE-PR-DD.
013730     MOVE     WS-RUN-DATE-UK-MM  TO WS-RUN-DATE-PR-MM.
013740     COMPUTE  WS-RUN-DATE-PR-CCYY = WS-RUN-CENTURY * 100
013750                                    + WS-RUN-DATE-UK-YY.
013760     DISPLAY  "ETCATAD RUN " WS-RUN-DATE-PRINT UPON CONSOLE.
013800     PERFORM  AA010-OPEN-ET-FILES THRU AA010-EXIT.
013900     IF       ET-REQUEST-REJECTED
014000              GO TO AA000-EXIT.
014100*
014200     PERFORM  AA020-CHECK-DUPLICATE-NAME THRU AA020-EXIT.
014300     IF       ET-REQUEST-REJECTED
014400              GO TO AA090-CLOSE-FILES.
014500*
014600     PERFORM  AA030-WRITE-CATEGORY-RECORD THRU AA030-EXIT.
014700*
014800 AA090-CLOSE-FILES.
014900     CLOSE    ET-CATEGORY-FILE
015000              ET-CONTROL-FILE.
015100*
015200 AA000-EXIT.  EXIT SECTION.
015300*
015400 AA010-OPEN-ET-FILES         SECTION.
015500*************************************
015600*
015700     OPEN     I-O ET-CATEGORY-FILE.
015800     IF       ET-CAT-STATUS NOT = "00"
015900              PERFORM  ZZ040-EVALUATE-MESSAGE
016000              DISPLAY  ET101  ET-CAT-STATUS  WS-EVAL-MSG
016100                       UPON CONSOLE
016200              SET      ET-REJECT-FILE-ERROR TO TRUE
016300              MOVE     4 TO ET-RETURN-CODE
016400              GO TO AA010-EXIT.
016500*
016600     OPEN     I-O ET-CONTROL-FILE.
016700     IF       ET-CTL-STATUS NOT = "00"
016800              PERFORM  ZZ040-EVALUATE-MESSAGE
016900              DISPLAY  ET102  ET-CTL-STATUS  WS-EVAL-MSG
017000                       UPON CONSOLE
017100              CLOSE    ET-CATEGORY-FILE
017200              SET      ET-REJECT-FILE-ERROR TO TRUE
017300              MOVE     4 TO ET-RETURN-CODE
017400              GO TO AA010-EXIT.
017500*
017600 AA010-EXIT.  EXIT SECTION.
017700*
017800 AA020-CHECK-DUPLICATE-NAME  SECTION.
017900*************************************
018000*
018100     MOVE     "N" TO WS-FOUND-FLAG.
018200     MOVE     "N" TO WS-EOF-CAT-FLAG.
018300     MOVE     LOW-VALUES TO CAT-ID.
018400     START    ET-CATEGORY-FILE KEY NOT LESS THAN CAT-ID
018500              INVALID KEY
018600                       MOVE "Y" TO WS-EOF-CAT-FLAG.
018700*
018800     PERFORM  AA021-READ-NEXT-CAT THRU AA021-EXIT
018900              UNTIL WS-EOF-CAT OR WS-NAME-FOUND.
019000*
019100     IF       WS-NAME-FOUND
019200              SET      ET-REJECT-DUPLICATE TO TRUE
019300              MOVE     4 TO ET-RETURN-CODE
019400              STRING   ET103 DELIMITED BY SIZE
019500                       INTO ET-REJECT-TEXT.
019600*
019700 AA020-EXIT.  EXIT SECTION.
019800*
019900 AA021-READ-NEXT-CAT.
020000     READ     ET-CATEGORY-FILE NEXT RECORD
020100              AT END
020200                       MOVE "Y" TO WS-EOF-CAT-FLAG
020300                       GO TO AA021-EXIT.
020400     IF       CAT-NAME = ET-PRM-CAT-NAME
020500              MOVE "Y" TO WS-FOUND-FLAG.
020600*
020700 AA021-EXIT.  EXIT.
020800*
020900 AA030-WRITE-CATEGORY-RECORD SECTION.
021000*************************************
021100*
021200     MOVE     1 TO CTL-RRN-KEY.
021300     READ     ET-CONTROL-FILE
021400              INVALID KEY
021500                       MOVE ZERO TO CTL-NEXT-USR-ID
021600                                    CTL-NEXT-CAT-ID
021700                                    CTL-NEXT-EXP-ID.
021800*
021900     ADD      1 TO CTL-NEXT-CAT-ID.
022000     MOVE     CTL-NEXT-CAT-ID TO CAT-ID.
022100     MOVE     ET-PRM-CAT-NAME     TO CAT-NAME.
022200     MOVE     SPACES              TO CAT-FILLER.
022300*
022400     WRITE    ET-CATEGORY-RECORD
022500              INVALID KEY
022600                       SET  ET-REJECT-FILE-ERROR TO TRUE
022700                       MOVE 8 TO ET-RETURN-CODE
022800                       GO TO AA030-EXIT.
022900*
023000     MOVE     1 TO CTL-RRN-KEY.
023100     REWRITE  ET-CONTROL-RECORD
023200              INVALID KEY
023300                       WRITE ET-CONTROL-RECORD
023400                             INVALID KEY
023500                                      SET ET-REJECT-FILE-ERROR TO TRUE
023600                                      MOVE 8 TO ET-RETURN-CODE.
023700*
023800 AA030-EXIT.  EXIT SECTION.
023900*
024000 ZZ040-EVALUATE-MESSAGE      SECTION.
024100*************************************
024200*
024300     COPY "wsetfst.cob" REPLACING MSG    BY WS-EVAL-MSG
024400                                 STATUS  BY ET-CAT-STATUS.
024500*
024600 ZZ040-EXIT.  EXIT SECTION.
024700*
