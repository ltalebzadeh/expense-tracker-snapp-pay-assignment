000100*****************************************************************
000200*                                                               *
000300*                   EXPENSE LISTING                             *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.         ETEXPLS.
001100*
001200     AUTHOR.             V B COEN.
001300*
001400     INSTALLATION.       APPLEWOOD COMPUTERS.
001500*
001600     DATE-WRITTEN.       04/11/1991.
001700*
001800     DATE-COMPILED.
001900*
002000     SECURITY.           COPYRIGHT (C) 1991-2026, VINCENT B COEN.
002100*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002200*                        LICENSE.  SEE THE FILE COPYING FOR
002300*                        DETAILS.
002400*
002500*   REMARKS.            LISTS A USER'S EXPENSES, OPTIONALLY
002600*                       RESTRICTED TO ONE CATEGORY, FOR THE
002700*                       PERSONAL EXPENSE TRACKER SUITE.
002800*
002900*                       NO AGGREGATION IS DONE HERE - EVERY
003000*                       QUALIFYING RECORD IS LISTED IN LEDGER
003100*                       ORDER.  MONTHLY TOTALS ARE THE JOB OF
003200*                       ETMRPT.
003300*
003400*   VERSION.            SEE PROG-NAME IN WS.
003500*
003600*   CALLED MODULES.     NONE.
003700*
003800*   FILES USED :
003900*                       ETUSR.   USER MASTER (READ ONLY).
004000*                       ETEXP.   EXPENSE LEDGER (READ ONLY).
004100*                       ETEXPLS. EXPENSE LISTING (PRINT).
004200*
004300*   ERROR MESSAGES USED.
004400*   SYSTEM WIDE:
004500*                       SY001, SY010.
004600*   PROGRAM SPECIFIC:
004700*                       ET301, ET302, ET305.
004800*
004900*  CHANGES:
005000*  04/11/91 VBC - 1.00 CREATED.
005100*  02/09/98 VBC - 1.01 Y2K REVIEW OF EXP-DATE PRINT LINE - CCYY
005200*                      ALREADY 4-DIGIT, NO CHANGE REQUIRED.
005300*  17/03/99 VBC - 1.02 Y2K SIGN-OFF, CLEAN.
005400*  05/11/25 VBC - 1.03 REQ 5290 - CATEGORY FILTER NOW A JOB
005500*                      PARAMETER FLAG INSTEAD OF AN OPERATOR
005600*                      PROMPT.
005700*
005800*****************************************************************
005900*
006000 ENVIRONMENT             DIVISION.
006100*================================
006200*
006300 CONFIGURATION           SECTION.
006400 COPY "wsetenv.cob".
006500*
006600 INPUT-OUTPUT            SECTION.
006700 FILE-CONTROL.
006800 COPY "seletusr.cob".
006900 COPY "seletexp.cob".
007000     SELECT  ET-PRINT-FILE
007100             ASSIGN      ETEXPLS
007200             ORGANIZATION LINE SEQUENTIAL
007300             STATUS      ET-PRT-STATUS.
007400*
007500 DATA                    DIVISION.
007600*================================
007700*
007800 FILE                    SECTION.
007900*
008000 COPY "fdetusr.cob".
008100 COPY "fdetexp.cob".
008200*
008300 FD  ET-PRINT-FILE
008400     LABEL RECORD IS STANDARD
008500     RECORD CONTAINS 132 CHARACTERS.
008600 COPY "wsetprl.cob".
008700*
008800 WORKING-STORAGE         SECTION.
008900*-----------------------
009000*
009100 77  PROG-NAME               PIC X(17)     VALUE "ETEXPLS  (1.03)".
009200*
009300 01  WS-DATA.
009400     03  ET-USR-STATUS       PIC XX        VALUE ZERO.
009500     03  ET-EXP-STATUS       PIC XX        VALUE ZERO.
009600     03  ET-PRT-STATUS       PIC XX        VALUE ZERO.
009700     03  WS-EOF-USER-FLAG    PIC X         VALUE "N".
009800         88  WS-EOF-USER               VALUE "Y".
009900     03  WS-FOUND-FLAG       PIC X         VALUE "N".
010000         88  WS-NAME-FOUND             VALUE "Y".
010100     03  WS-EOF-EXP-FLAG     PIC X         VALUE "N".
010200         88  WS-EOF-EXP                VALUE "Y".
010400     03  WS-MATCH-CNT        PIC 9(6)      COMP.
010450     03  FILLER              PIC X(10)     VALUE SPACES.
010500*
010600 01  WS-RESOLVED-USER-ID     PIC 9(6).
010700*
010750 COPY "wsetdt.cob".
011800*
011900 01  ERROR-MESSAGES.
012000*    SYSTEM WIDE
012100     03  SY001           PIC X(46) VALUE
012200         "SY001 ABORTING RUN - SEE ET-REJECT-TEXT".
012300     03  SY010           PIC X(30) VALUE
012400         "SY010 FILE OPEN FAILED - ".
012500*    MODULE SPECIFIC
012600     03  ET301           PIC X(30) VALUE
012700         "ET301 USER FILE OPEN ERROR - ".
012800     03  ET302           PIC X(33) VALUE
012900         "ET302 EXPENSE FILE OPEN ERROR - ".
013000     03  ET305           PIC X(20) VALUE
013100         "ET305 USER NOT FOUND".
013150     03  FILLER          PIC X(10) VALUE SPACES.
013200*
013300 01  WS-EVAL-MSG             PIC X(25) VALUE SPACES.
013400*
013500 LINKAGE                 SECTION.
013600************************
013700*
013800 COPY "wsetprm.cob".
013900 COPY "wsetcall.cob".
014000*
014100 PROCEDURE DIVISION USING ET-PARM-CARD
014200                          ET-CALLING-DATA.
014300*
014400 AA000-MAIN                  SECTION.
014500*************************************
014600*
014700     MOVE     ZERO         TO ET-RETURN-CODE.
014800     MOVE     ZERO         TO ET-REJECT-REASON.
014900     MOVE     SPACES       TO ET-REJECT-TEXT.
015000     PERFORM  AA010-OPEN-ET-FILES THRU AA010-EXIT.
015100     IF       ET-REQUEST-REJECTED
015200              GO TO AA000-EXIT.
015300*
015400     PERFORM  AA020-RESOLVE-USER THRU AA020-EXIT.
015500     IF       ET-REQUEST-REJECTED
015600              GO TO AA090-CLOSE-FILES.
015700*
015750     ACCEPT   WS-RUN-DATE-YYMMDD FROM DATE.
015760     MOVE     WS-RUN-DATE-UK-DD  TO WS-RUN-DATE-PR-DD.
015770     MOVE     WS-RUN-DATE-UK-MM  TO WS-RUN-DATE-PR-MM.
015780     COMPUTE  WS-RUN-DATE-PR-CCYY = WS-RUN-CENTURY * 100
015790                                    + WS-RUN-DATE-UK-YY.
015800     PERFORM  AA030-WRITE-BANNER THRU AA030-EXIT.
015900     PERFORM  AA040-LIST-EXPENSES THRU AA040-EXIT.
016000*
016100 AA090-CLOSE-FILES.
016200     CLOSE    ET-USER-FILE
016300              ET-EXPENSE-FILE
016400              ET-PRINT-FILE.
016500*
016600 AA000-EXIT.  EXIT SECTION.
016700*
016800 AA010-OPEN-ET-FILES         SECTION.
016900*************************************
017000*
017100     OPEN     INPUT ET-USER-FILE.
017200     IF       ET-USR-STATUS NOT = "00"
017300              PERFORM  ZZ080-EVALUATE-USR-MESSAGE
017400              DISPLAY  ET301  ET-USR-STATUS  WS-EVAL-MSG
017500                       UPON CONSOLE
017600              SET      ET-REJECT-FILE-ERROR TO TRUE
017700              MOVE     4 TO ET-RETURN-CODE
017800              GO TO AA010-EXIT.
017900*
018000     OPEN     INPUT ET-EXPENSE-FILE.
018100     IF       ET-EXP-STATUS NOT = "00"
018200              PERFORM  ZZ081-EVALUATE-EXP-MESSAGE
018300              DISPLAY  ET302  ET-EXP-STATUS  WS-EVAL-MSG
018400                       UPON CONSOLE
018500              CLOSE    ET-USER-FILE
018600              SET      ET-REJECT-FILE-ERROR TO TRUE
018700              MOVE     4 TO ET-RETURN-CODE
018800              GO TO AA010-EXIT.
018900*
019000     OPEN     OUTPUT ET-PRINT-FILE.
019100*
019200 AA010-EXIT.  EXIT SECTION.
019300*
019400 AA020-RESOLVE-USER          SECTION.
019500*************************************
019600*
019700     MOVE     "N" TO WS-FOUND-FLAG.
019800     MOVE     "N" TO WS-EOF-USER-FLAG.
019900     MOVE     LOW-VALUES TO USR-ID.
020000     START    ET-USER-FILE KEY NOT LESS THAN USR-ID
020100              INVALID KEY
020200                       MOVE "Y" TO WS-EOF-USER-FLAG.
020300*
020400     PERFORM  AA021-READ-NEXT-USER THRU AA021-EXIT
020500              UNTIL WS-EOF-USER OR WS-NAME-FOUND.
020600*
020700     IF       WS-NAME-FOUND
020800              MOVE     USR-ID TO WS-RESOLVED-USER-ID
020900     ELSE
021000              SET      ET-REJECT-USER-NOT-FOUND TO TRUE
021100              MOVE     4 TO ET-RETURN-CODE
021200              STRING   ET305 DELIMITED BY SIZE
021300                       INTO ET-REJECT-TEXT.
021400*
021500 AA020-EXIT.  EXIT SECTION.
021600*
021700 AA021-READ-NEXT-USER.
021800     READ     ET-USER-FILE NEXT RECORD
021900              AT END
022000                       MOVE "Y" TO WS-EOF-USER-FLAG
022100                       GO TO AA021-EXIT.
022200     IF       USR-NAME = ET-PRM-USER-NAME
022300              MOVE "Y" TO WS-FOUND-FLAG.
022400*
022500 AA021-EXIT.  EXIT.
022600*
022700 AA030-WRITE-BANNER          SECTION.
022800*************************************
022900*
023000     MOVE     SPACES TO ET-PRINT-LINE.
023100     STRING   "EXPENSE LISTING FOR USER: " DELIMITED BY SIZE
023200              WS-RESOLVED-USER-ID DELIMITED BY SIZE
023250              "   RUN DATE: "     DELIMITED BY SIZE
023260              WS-RUN-DATE-PRINT   DELIMITED BY SIZE
023300              INTO PBN-TITLE.
023400     WRITE    ET-PRINT-LINE.
023500     MOVE     SPACES TO ET-PRINT-LINE.
023600     WRITE    ET-PRINT-LINE.
023700*
023800 AA030-EXIT.  EXIT SECTION.
023900*
024000 AA040-LIST-EXPENSES         SECTION.
024100*************************************
024200*
024300     MOVE     ZERO TO WS-MATCH-CNT.
024400     MOVE     "N" TO WS-EOF-EXP-FLAG.
024600     PERFORM  AA041-READ-NEXT-EXPENSE THRU AA041-EXIT
024700              UNTIL WS-EOF-EXP.
024800*
024900 AA040-EXIT.  EXIT SECTION.
025000*
025100 AA041-READ-NEXT-EXPENSE.
025200     READ     ET-EXPENSE-FILE NEXT RECORD
025300              AT END
025400                       MOVE "Y" TO WS-EOF-EXP-FLAG
025500                       GO TO AA041-EXIT.
025600     IF       EXP-USER-ID NOT = WS-RESOLVED-USER-ID
025700              GO TO AA041-EXIT.
025800     IF       ET-PRM-FILTER-BY-CAT
025900              AND EXP-CAT-NAME NOT = ET-PRM-CAT-NAME
026000              GO TO AA041-EXIT.
026100*
026200     ADD      1 TO WS-MATCH-CNT.
026300     MOVE     SPACES TO ET-PRINT-LINE.
026400     MOVE     EXP-CAT-NAME TO PDT-CAT-NAME.
026500     MOVE     EXP-AMOUNT   TO PDT-AMOUNT.
026600     WRITE    ET-PRINT-LINE.
026700*
026800 AA041-EXIT.  EXIT.
026900*
027000 ZZ080-EVALUATE-USR-MESSAGE  SECTION.
027100*************************************
027200*
027300     COPY "wsetfst.cob" REPLACING MSG    BY WS-EVAL-MSG
027400                                 STATUS  BY ET-USR-STATUS.
027500*
027600 ZZ080-EXIT.  EXIT SECTION.
027700*
027800 ZZ081-EVALUATE-EXP-MESSAGE  SECTION.
027900*************************************
028000*
028100     COPY "wsetfst.cob" REPLACING MSG    BY WS-EVAL-MSG
028200                                 STATUS  BY ET-EXP-STATUS.
028300*
028400 ZZ081-EXIT.  EXIT SECTION.
028500*
